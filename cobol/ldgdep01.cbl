000100*****************************************************************
000110* LICENSED MATERIALS - PROPERTY OF RIVERBEND DATA SERVICES
000120* ALL RIGHTS RESERVED
000130*****************************************************************
000140 IDENTIFICATION DIVISION.
000150 PROGRAM-ID.    LDGDEP01.
000160 AUTHOR.        R S KIRSCHNER.
000170 INSTALLATION.  RIVERBEND DATA SERVICES - GENERAL LEDGER GROUP.
000180 DATE-WRITTEN.  05/21/93.
000190 DATE-COMPILED.
000200 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000210*
000220*****************************************************************
000230* REMARKS.
000240*    BATCH COUNTERPART TO THE ON-LINE DEPOSIT SCREEN.  READS ONE
000250*    DEPOSIT REQUEST PER RECORD FROM DEPFILE (PAYER NAME, INVOICE
000260*    OR DESCRIPTION, AND AMOUNT), EDITS THE AMOUNT, AND APPENDS
000270*    EACH ACCEPTED DEPOSIT TO THE TRANSACTION LEDGER (TRANFILE) AS
000280*    A NEW PIPE-DELIMITED LINE.  A REQUEST WHOSE AMOUNT IS NOT
000290*    NUMERIC IS REJECTED AND COUNTED - IT DOES NOT STOP THE RUN.
000300*
000310*    THE LEDGER FILE IS OPENED EXTEND SO DEPOSITS ACCUMULATE FROM
000320*    RUN TO RUN; IF THE FILE DOES NOT YET EXIST IT IS CREATED.  A
000330*    HARD I/O ERROR ON THE APPEND IS FATAL - THE RUN STOPS AND
000340*    RETURN-CODE IS SET NON-ZERO SO THE JOB STEP FAILS.
000350*
000360*    A CONTROL REPORT (DEPRPT) SUMMARIZES HOW MANY DEPOSITS WERE
000370*    ACCEPTED AND REJECTED.
000380*
000390*---------------------------------------------------------------
000400* CHANGE LOG
000410*---------------------------------------------------------------
000420*    05/21/93  RSK  INITIAL VERSION FOR THE GENERAL LEDGER
000430*                   CONVERSION PROJECT - PHASE 1.
000440*    07/09/93  RSK  ADDED THE HARD-ERROR PATH ON THE LEDGER
000450*                   APPEND - A FULL DASD PACK WAS SILENTLY
000460*                   DROPPING DEPOSITS (TICKET GL-121).
000470*    09/28/94  DMH  ADDED DEPRPT CONTROL REPORT SO OPERATIONS
000480*                   NO LONGER HAS TO GREP THE JOB LOG FOR REJECT
000490*                   COUNTS.
000500*    11/02/98  WLT  Y2K DATE-FORMAT REVIEW - LEDGER DATE STAMP    CR0871
000510*                   WRITTEN BY 500-APPEND-LEDGER-RECORD ALREADY   CR0871
000520*                   CARRIES A 4-DIGIT YEAR (SEE LEDGREC); NO      CR0871
000530*                   CHANGE REQUIRED.                              CR0871
000540*    01/06/99  WLT  CONFIRMED CLEAN RUN OVER YEAR-END BOUNDARY    CR0871
000550*                   DATA - NO FURTHER Y2K CHANGES REQUIRED.       CR0871
000560*    08/19/02  PAF  MINOR - CORRECTED RPT-STATS-HDR SPACING       CR1140
000570*                   AFTER THE PRINTER MODEL CHANGE IN RM 214.     CR1140
000580*    03/14/03  PAF  CORRECTED ACCEPT CURRENT-DATE FROM DATE TO    CR1188
000590*                   SPECIFY THE YYYYMMDD PHRASE - PLAIN FROM      CR1188
000600*                   DATE ONLY RETURNS A 6-DIGIT YYMMDD STRING     CR1188
000610*                   AND WAS MISALIGNING EVERY FIELD IN THE        CR1188
000620*                   CC/YY/MM/DD GROUP - LEDGER DATE STAMPS WERE   CR1188
000630*                   BEING WRITTEN WITH BAD DATA.                  CR1188
000640*****************************************************************
000650 ENVIRONMENT DIVISION.
000660 CONFIGURATION SECTION.
000670 SOURCE-COMPUTER.  IBM-370.
000680 OBJECT-COMPUTER.  IBM-370.
000690 SPECIAL-NAMES.
000700     C01 IS TOP-OF-FORM.
000710*
000720 INPUT-OUTPUT SECTION.
000730 FILE-CONTROL.
000740*
000750     SELECT DEPOSIT-FILE  ASSIGN TO DEPFILE
000760            ORGANIZATION IS LINE SEQUENTIAL
000770            FILE STATUS  IS WS-DEPOSIT-STATUS.
000780*
000790     SELECT LEDGER-FILE   ASSIGN TO TRANFILE
000800            ORGANIZATION IS LINE SEQUENTIAL
000810            FILE STATUS  IS WS-LEDGER-STATUS.
000820*
000830     SELECT CONTROL-RPT   ASSIGN TO DEPRPT
000840            FILE STATUS  IS WS-REPORT-STATUS.
000850*
000860*****************************************************************
000870 DATA DIVISION.
000880 FILE SECTION.
000890*
000900 FD  DEPOSIT-FILE
000910     LABEL RECORDS ARE STANDARD.
000920 01  DEPI-DEPOSIT-REQUEST.
000930     COPY DEPREQ.
000940*
000950 FD  LEDGER-FILE
000960     LABEL RECORDS ARE STANDARD.
000970 01  LEDGER-LINE.
000980     05  LEDGER-LINE-DATA           PIC X(131).
000990     05  FILLER                     PIC X(002).
001000*
001010 FD  CONTROL-RPT
001020     RECORDING MODE IS F
001030     LABEL RECORDS ARE STANDARD.
001040 01  CONTROL-RECORD.
001050     05  CONTROL-RECORD-DATA        PIC X(131).
001060     05  FILLER                     PIC X(002).
001070*
001080*****************************************************************
001090 WORKING-STORAGE SECTION.
001100*****************************************************************
001110*
001120 01  SYSTEM-DATE-AND-TIME.
001130     05  CURRENT-DATE.
001140         10  CURRENT-CENT           PIC 9(2).
001150         10  CURRENT-YEAR           PIC 9(2).
001160         10  CURRENT-MONTH          PIC 9(2).
001170         10  CURRENT-DAY            PIC 9(2).
001180     05  CURRENT-TIME.
001190         10  CURRENT-HOUR           PIC 9(2).
001200         10  CURRENT-MINUTE         PIC 9(2).
001210         10  CURRENT-SECOND         PIC 9(2).
001220         10  CURRENT-HNDSEC         PIC 9(2).
001230     05  FILLER                     PIC X(01) VALUE SPACE.
001240*
001250 01  WS-FIELDS.
001260     05  WS-DEPOSIT-STATUS          PIC X(2)  VALUE SPACES.
001270         88  WS-DEPOSIT-OK                    VALUE '00'.
001280         88  WS-DEPOSIT-AT-EOF                VALUE '10'.
001290     05  WS-LEDGER-STATUS           PIC X(2)  VALUE SPACES.
001300         88  WS-LEDGER-OK                     VALUE '00'.
001310         88  WS-LEDGER-NOT-FOUND              VALUE '35'.
001320     05  WS-REPORT-STATUS           PIC X(2)  VALUE SPACES.
001330     05  WS-DEPOSIT-EOF-SW          PIC X     VALUE 'N'.
001340         88  WS-AT-DEPOSIT-EOF                VALUE 'Y'.
001350     05  WS-AMOUNT-VALID-SW         PIC X     VALUE 'Y'.
001360         88  WS-AMOUNT-IS-VALID               VALUE 'Y'.
001370         88  WS-AMOUNT-IS-INVALID             VALUE 'N'.
001380     05  FILLER                     PIC X(01) VALUE SPACE.
001390*
001400 01  WS-COUNTERS.
001410     05  WS-ACCEPTED-COUNT          PIC S9(5) COMP-3 VALUE +0.
001420     05  WS-REJECTED-COUNT          PIC S9(5) COMP-3 VALUE +0.
001430     05  WS-DEPOSIT-TOTAL           PIC S9(9)V99 COMP-3 VALUE +0.
001440     05  FILLER                     PIC X(01) VALUE SPACE.
001450*
001460 01  WS-LEDGER-RECORD.
001470     COPY LDGREC.
001480*
001490 01  WS-BUILD-LINE.
001500     05  WS-BUILD-DATE              PIC X(10) VALUE SPACES.
001510     05  FILLER                     PIC X(01) VALUE '|'.
001520     05  WS-BUILD-TIME              PIC X(08) VALUE SPACES.
001530     05  FILLER                     PIC X(01) VALUE '|'.
001540     05  WS-BUILD-DESC              PIC X(30) VALUE SPACES.
001550     05  FILLER                     PIC X(01) VALUE '|'.
001560     05  WS-BUILD-VENDOR            PIC X(20) VALUE SPACES.
001570     05  FILLER                     PIC X(01) VALUE '|'.
001580     05  WS-BUILD-AMOUNT            PIC 9(09).99.
001590     05  FILLER                     PIC X(20) VALUE SPACES.
001600 01  WS-BUILD-LINE-R REDEFINES WS-BUILD-LINE
001610                                    PIC X(104).
001620*
001630*        *******************
001640*            report lines
001650*        *******************
001660 01  RPT-HEADER1.
001670     05  FILLER                     PIC X(30)
001680                VALUE 'DEPOSIT CONTROL REPORT    DATE:'.
001690     05  FILLER                     PIC X(01) VALUE SPACE.
001700     05  RPT-CC                     PIC 99.
001710     05  RPT-YY                     PIC 99.
001720     05  FILLER                     PIC X(01) VALUE '/'.
001730     05  RPT-MM                     PIC 99.
001740     05  FILLER                     PIC X(01) VALUE '/'.
001750     05  RPT-DD                     PIC 99.
001760     05  FILLER                     PIC X(72) VALUE SPACES.
001770 01  RPT-REJECT-LINE.
001780     05  FILLER PIC X(20) VALUE '*** REJECTED ***    '.
001790     05  RPT-REJ-NAME               PIC X(20) VALUE SPACES.
001800     05  FILLER                     PIC X(01) VALUE SPACE.
001810     05  RPT-REJ-INVOICE            PIC X(30) VALUE SPACES.
001820     05  FILLER                     PIC X(01) VALUE SPACE.
001830     05  FILLER PIC X(30) VALUE 'AMOUNT NOT NUMERIC - REJECTED.'.
001840     05  FILLER                     PIC X(30) VALUE SPACES.
001850 01  RPT-STATS-HDR1.
001860     05  FILLER PIC X(26) VALUE 'RUN TOTALS:'.
001870     05  FILLER PIC X(107) VALUE SPACES.
001880 01  RPT-STATS-DETAIL1.
001890     05  FILLER               PIC X(26) VALUE 'DEPOSITS ACCEPTED . . . .'.
001900     05  RPT-NUM-ACCEPTED     PIC ZZZ,ZZ9.
001910     05  FILLER               PIC X(94) VALUE SPACES.
001920 01  RPT-STATS-DETAIL2.
001930     05  FILLER               PIC X(26) VALUE 'DEPOSITS REJECTED . . . .'.
001940     05  RPT-NUM-REJECTED     PIC ZZZ,ZZ9.
001950     05  FILLER               PIC X(94) VALUE SPACES.
001960 01  RPT-STATS-DETAIL3.
001970     05  FILLER               PIC X(26) VALUE 'TOTAL DEPOSITS AMOUNT . .'.
001980     05  RPT-DEP-TOTAL        PIC $$,$$$,$$9.99.
001990     05  FILLER               PIC X(88) VALUE SPACES.
002000*
002010*****************************************************************
002020 PROCEDURE DIVISION.
002030*****************************************************************
002040*
002050 000-MAIN.
002060     PERFORM 700-OPEN-FILES THRU 700-EXIT.
002070     PERFORM 750-INIT-REPORT THRU 750-EXIT.
002080*
002090     PERFORM 050-READ-DEPOSIT-REQUEST THRU 050-EXIT.
002100     PERFORM 100-PROCESS-DEPOSIT-REQUESTS THRU 100-EXIT
002110             UNTIL WS-AT-DEPOSIT-EOF.
002120*
002130     PERFORM 600-PRINT-CONTROL-TOTALS THRU 600-EXIT.
002140     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
002150*
002160     DISPLAY 'LDGDEP01 ENDED - ACCEPTED: ' WS-ACCEPTED-COUNT
002170             ' REJECTED: ' WS-REJECTED-COUNT.
002180     GOBACK.
002190*
002200*---------------------------------------------------------------
002210*    050-READ-DEPOSIT-REQUEST
002220*---------------------------------------------------------------
002230 050-READ-DEPOSIT-REQUEST.
002240     READ DEPOSIT-FILE
002250         AT END
002260             SET WS-AT-DEPOSIT-EOF TO TRUE.
002270 050-EXIT.
002280     EXIT.
002290*
002300*---------------------------------------------------------------
002310*    100-PROCESS-DEPOSIT-REQUESTS - ONE DEPOSIT REQUEST AT A
002320*    TIME.  THE BATCH JOB HAS NO KEYBOARD TO RE-PROMPT SO AN
002330*    INVALID AMOUNT IS REJECTED AND COUNTED, NOT RE-ASKED.
002340*---------------------------------------------------------------
002350 100-PROCESS-DEPOSIT-REQUESTS.
002360     PERFORM 200-EDIT-DEPOSIT-AMOUNT THRU 200-EXIT.
002370     IF WS-AMOUNT-IS-VALID
002380         PERFORM 300-BUILD-DEPOSIT-ENTRY THRU 300-EXIT
002390         PERFORM 500-APPEND-LEDGER-RECORD THRU 500-EXIT
002400         ADD 1 TO WS-ACCEPTED-COUNT
002410         ADD LDG-TRAN-AMOUNT TO WS-DEPOSIT-TOTAL
002420     ELSE
002430         PERFORM 350-PRINT-REJECT-LINE THRU 350-EXIT
002440         ADD 1 TO WS-REJECTED-COUNT
002450     END-IF.
002460     PERFORM 050-READ-DEPOSIT-REQUEST THRU 050-EXIT.
002470 100-EXIT.
002480     EXIT.
002490*
002500*---------------------------------------------------------------
002510*    200-EDIT-DEPOSIT-AMOUNT - DEPI-DEP-AMOUNT IS FIXED-WIDTH
002520*    ZONED-DECIMAL; A REQUEST RECORD PUNCHED WITH NON-NUMERIC
002530*    DATA IN THAT FIELD FAILS THIS EDIT.  DEPOSITS MUST ALSO BE
002540*    A POSITIVE AMOUNT.
002550*---------------------------------------------------------------
002560 200-EDIT-DEPOSIT-AMOUNT.
002570     SET WS-AMOUNT-IS-VALID TO TRUE.
002580     IF DEPI-DEP-AMOUNT NOT NUMERIC
002590         SET WS-AMOUNT-IS-INVALID TO TRUE
002600     ELSE
002610         IF DEPI-DEP-AMOUNT NOT > ZERO
002620             SET WS-AMOUNT-IS-INVALID TO TRUE
002630         END-IF
002640     END-IF.
002650 200-EXIT.
002660     EXIT.
002670*
002680*---------------------------------------------------------------
002690*    300-BUILD-DEPOSIT-ENTRY - DESCRIPTION COMES FROM THE
002700*    INVOICE FIELD AND VENDOR FROM THE NAME FIELD, PER THE
002710*    DEPOSIT-CAPTURE MAPPING USED BY THE ON-LINE SCREEN.
002720*---------------------------------------------------------------
002730 300-BUILD-DEPOSIT-ENTRY.
002740     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.
002750     ACCEPT CURRENT-TIME FROM TIME.
002760     MOVE CURRENT-CENT   TO LDG-TRAN-CC.
002770     MOVE CURRENT-YEAR   TO LDG-TRAN-YY.
002780     MOVE CURRENT-MONTH  TO LDG-TRAN-MM.
002790     MOVE CURRENT-DAY    TO LDG-TRAN-DD.
002800     MOVE CURRENT-HOUR   TO LDG-TRAN-HH.
002810     MOVE CURRENT-MINUTE TO LDG-TRAN-MIN.
002820     MOVE CURRENT-SECOND TO LDG-TRAN-SS.
002830     MOVE DEPI-DEP-INVOICE TO LDG-TRAN-DESC.
002840     MOVE DEPI-DEP-NAME    TO LDG-TRAN-VENDOR.
002850     MOVE DEPI-DEP-AMOUNT  TO LDG-TRAN-AMOUNT.
002860     SET LDG-TRAN-VALID TO TRUE.
002870 300-EXIT.
002880     EXIT.
002890*
002900 350-PRINT-REJECT-LINE.
002910     MOVE DEPI-DEP-NAME    TO RPT-REJ-NAME.
002920     MOVE DEPI-DEP-INVOICE TO RPT-REJ-INVOICE.
002930     WRITE CONTROL-RECORD FROM RPT-REJECT-LINE AFTER 1.
002940 350-EXIT.
002950     EXIT.
002960*
002970*---------------------------------------------------------------
002980*    500-APPEND-LEDGER-RECORD - OPENS TRANFILE EXTEND
002990*    (CREATING IT IF IT DOES NOT YET EXIST),
003000*    BUILDS THE PIPE-DELIMITED LINE WITH THE AMOUNT EDITED TO
003010*    EXACTLY TWO DECIMALS, AND WRITES IT.  A HARD I/O ERROR HERE
003020*    IS FATAL (TICKET GL-121).
003030*---------------------------------------------------------------
003040 500-APPEND-LEDGER-RECORD.
003050     MOVE LDG-TRAN-DATE-R   TO WS-BUILD-DATE.
003060     MOVE LDG-TRAN-TIME-R   TO WS-BUILD-TIME.
003070     MOVE LDG-TRAN-DESC     TO WS-BUILD-DESC.
003080     MOVE LDG-TRAN-VENDOR   TO WS-BUILD-VENDOR.
003090     MOVE LDG-TRAN-AMOUNT   TO WS-BUILD-AMOUNT.
003100     MOVE WS-BUILD-LINE     TO LEDGER-LINE.
003110     DISPLAY 'LDGDEP01 APPENDING - ' WS-BUILD-LINE-R.
003120     WRITE LEDGER-LINE.
003130     IF NOT WS-LEDGER-OK
003140         DISPLAY 'ERROR APPENDING TRANFILE. RC:' WS-LEDGER-STATUS
003150         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
003160         MOVE 16 TO RETURN-CODE
003170         PERFORM 900-CLOSE-FILES THRU 900-EXIT
003180         GOBACK
003190     END-IF.
003200 500-EXIT.
003210     EXIT.
003220*
003230*---------------------------------------------------------------
003240*    600-PRINT-CONTROL-TOTALS
003250*---------------------------------------------------------------
003260 600-PRINT-CONTROL-TOTALS.
003270     MOVE WS-ACCEPTED-COUNT TO RPT-NUM-ACCEPTED.
003280     MOVE WS-REJECTED-COUNT TO RPT-NUM-REJECTED.
003290     MOVE WS-DEPOSIT-TOTAL  TO RPT-DEP-TOTAL.
003300     WRITE CONTROL-RECORD FROM RPT-STATS-HDR1    AFTER 2.
003310     WRITE CONTROL-RECORD FROM RPT-STATS-DETAIL1 AFTER 1.
003320     WRITE CONTROL-RECORD FROM RPT-STATS-DETAIL2 AFTER 1.
003330     WRITE CONTROL-RECORD FROM RPT-STATS-DETAIL3 AFTER 1.
003340 600-EXIT.
003350     EXIT.
003360*
003370*---------------------------------------------------------------
003380*    700-OPEN-FILES
003390*---------------------------------------------------------------
003400 700-OPEN-FILES.
003410     OPEN INPUT DEPOSIT-FILE.
003420     IF NOT WS-DEPOSIT-OK
003430         DISPLAY 'ERROR OPENING DEPFILE. RC:' WS-DEPOSIT-STATUS
003440         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
003450         MOVE 16 TO RETURN-CODE
003460         SET WS-AT-DEPOSIT-EOF TO TRUE
003470     END-IF.
003480*
003490     IF NOT WS-AT-DEPOSIT-EOF
003500         OPEN EXTEND LEDGER-FILE
003510         IF WS-LEDGER-NOT-FOUND
003520             OPEN OUTPUT LEDGER-FILE
003530             CLOSE LEDGER-FILE
003540             OPEN EXTEND LEDGER-FILE
003550         END-IF
003560         IF NOT WS-LEDGER-OK
003570             DISPLAY 'ERROR OPENING TRANFILE. RC:' WS-LEDGER-STATUS
003580             DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
003590             MOVE 16 TO RETURN-CODE
003600             SET WS-AT-DEPOSIT-EOF TO TRUE
003610         END-IF
003620     END-IF.
003630*
003640     OPEN OUTPUT CONTROL-RPT.
003650     IF WS-REPORT-STATUS NOT = '00'
003660         DISPLAY 'ERROR OPENING DEPRPT. RC:' WS-REPORT-STATUS
003670         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
003680         MOVE 16 TO RETURN-CODE
003690         SET WS-AT-DEPOSIT-EOF TO TRUE
003700     END-IF.
003710 700-EXIT.
003720     EXIT.
003730*
003740 750-INIT-REPORT.
003750     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.
003760     MOVE CURRENT-CENT   TO RPT-CC.
003770     MOVE CURRENT-YEAR   TO RPT-YY.
003780     MOVE CURRENT-MONTH  TO RPT-MM.
003790     MOVE CURRENT-DAY    TO RPT-DD.
003800     WRITE CONTROL-RECORD FROM RPT-HEADER1 AFTER PAGE.
003810 750-EXIT.
003820     EXIT.
003830*
003840 900-CLOSE-FILES.
003850     CLOSE DEPOSIT-FILE.
003860     CLOSE LEDGER-FILE.
003870     CLOSE CONTROL-RPT.
003880 900-EXIT.
003890     EXIT.
