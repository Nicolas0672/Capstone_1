000100*****************************************************************
000110* LEDGREC   -  TRANSACTION LEDGER ENTRY LAYOUT
000120*
000130* COPIED WHEREVER A LEDGER TRANSACTION IS HELD - THE WORKING-
000140* STORAGE TABLE ENTRY LDGLIST BUILDS WHEN THE LEDGER FILE IS
000150* LOADED, AND THE ENTRY LDGDEP01 BUILDS BEFORE IT APPENDS A NEW
000160* DEPOSIT TO THE FILE.  THE LEDGER FILE ITSELF IS PIPE-DELIMITED
000170* TEXT, NOT THIS FIXED LAYOUT - SEE THE UNSTRING LOGIC IN THE
000180* PROGRAMS THAT COPY THIS MEMBER FOR HOW ONE IS BUILT FROM THE
000190* OTHER.
000200*
000210* THIS MEMBER IS WRITTEN AT LEVEL 10 SO IT NESTS UNDER EITHER A
000220* TABLE ENTRY (05 ... OCCURS) OR A PLAIN 01 WRAPPER, WHICHEVER
000230* THE CALLING PROGRAM NEEDS.
000240*
000250*    05/14/93  RSK  ORIGINAL LAYOUT - INITIAL LEDGER PROJECT.
000260*    11/02/98  WLT  ADDED LDG-TRAN-STATUS-SW FOR TABLE LOAD
000270*                   EDIT RESULT (Y2K DATE-FORMAT REVIEW).         CR0871
000280*****************************************************************
000290     10  LDG-TRAN-DATE.
000300         15  LDG-TRAN-CC            PIC 9(02).
000310         15  LDG-TRAN-YY            PIC 9(02).
000320         15  FILLER                 PIC X(01) VALUE '-'.
000330         15  LDG-TRAN-MM            PIC 9(02).
000340         15  FILLER                 PIC X(01) VALUE '-'.
000350         15  LDG-TRAN-DD            PIC 9(02).
000360     10  LDG-TRAN-DATE-R REDEFINES LDG-TRAN-DATE
000370                                    PIC X(10).
000380     10  LDG-TRAN-TIME.
000390         15  LDG-TRAN-HH            PIC 9(02).
000400         15  FILLER                 PIC X(01) VALUE ':'.
000410         15  LDG-TRAN-MIN           PIC 9(02).
000420         15  FILLER                 PIC X(01) VALUE ':'.
000430         15  LDG-TRAN-SS            PIC 9(02).
000440     10  LDG-TRAN-TIME-R REDEFINES LDG-TRAN-TIME
000450                                    PIC X(08).
000460     10  LDG-TRAN-DESC              PIC X(30).
000470     10  LDG-TRAN-VENDOR            PIC X(20).
000480     10  LDG-TRAN-AMOUNT            PIC S9(9)V99.
000490     10  LDG-TRAN-AMOUNT-R REDEFINES LDG-TRAN-AMOUNT
000500                                    PIC X(11).
000510     10  LDG-TRAN-STATUS-SW         PIC X(01) VALUE 'V'.
000520         88  LDG-TRAN-VALID                VALUE 'V'.
000530         88  LDG-TRAN-INVALID              VALUE 'I'.
000540     10  FILLER                     PIC X(09) VALUE SPACES.
