000100*****************************************************************
000110* DEPREQ    -  DEPOSIT REQUEST INPUT RECORD LAYOUT
000120*
000130* ONE RECORD PER DEPOSIT TO BE ADDED TO THE LEDGER.  THIS IS THE
000140* BATCH JOB'S STAND-IN FOR THE ON-LINE DEPOSIT SCREEN - PAYER
000150* NAME, INVOICE/DESCRIPTION, AND THE AMOUNT TO BE CREDITED.
000160*
000170*    05/14/93  RSK  ORIGINAL LAYOUT - INITIAL LEDGER PROJECT.
000180*****************************************************************
000190 01  DEPI-DEPOSIT-REQUEST.
000200     05  DEPI-DEP-NAME              PIC X(20).
000210     05  DEPI-DEP-INVOICE           PIC X(30).
000220     05  DEPI-DEP-AMOUNT            PIC S9(9)V99.
000230     05  DEPI-DEP-AMOUNT-R REDEFINES DEPI-DEP-AMOUNT
000240                                    PIC X(11).
000250     05  FILLER                     PIC X(09) VALUE SPACES.
