000100*****************************************************************
000110* LICENSED MATERIALS - PROPERTY OF RIVERBEND DATA SERVICES
000120* ALL RIGHTS RESERVED
000130*****************************************************************
000140 IDENTIFICATION DIVISION.
000150 PROGRAM-ID.    LDGLIST.
000160 AUTHOR.        R S KIRSCHNER.
000170 INSTALLATION.  RIVERBEND DATA SERVICES - GENERAL LEDGER GROUP.
000180 DATE-WRITTEN.  05/14/93.
000190 DATE-COMPILED.
000200 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000210*
000220*****************************************************************
000230* REMARKS.
000240*    LOADS THE TRANSACTION LEDGER FILE (TRANFILE) INTO A
000250*    WORKING-STORAGE TABLE, ONE ENTRY PER ACCEPTED RECORD, AND
000260*    PRINTS THE TRANSACTION LISTING (TRANRPT) - ONE DETAIL LINE
000270*    PER TRANSACTION IN FILE ORDER, PLUS A GRAND TOTAL OF THE
000280*    AMOUNTS LISTED.
000290*
000300*    THE LEDGER FILE IS PIPE-DELIMITED TEXT WRITTEN BY LDGDEP01.
000310*    THE FIRST LINE OF THE FILE IS A HEADER LINE AND IS ALWAYS
000320*    SKIPPED.  A LINE THAT DOES NOT UNSTRING INTO EXACTLY FIVE
000330*    FIELDS IS NOT A VALID TRANSACTION AND IS SKIPPED WITHOUT
000340*    STOPPING THE RUN.
000350*
000360*    IF TRANFILE CANNOT BE OPENED THE RUN IS NOT ABENDED - A
000370*    WARNING IS PRINTED AND THE LISTING RUNS WITH ZERO DETAIL
000380*    LINES.  THIS PROGRAM DOES NOT MODIFY THE LEDGER FILE; ONLY
000390*    LDGDEP01 APPENDS TO IT.
000400*
000410*---------------------------------------------------------------
000420* CHANGE LOG
000430*---------------------------------------------------------------
000440*    05/14/93  RSK  INITIAL VERSION FOR THE GENERAL LEDGER
000450*                   CONVERSION PROJECT - PHASE 1.
000460*    06/02/93  RSK  CORRECTED FIELD-4/FIELD-5 MAPPING IN THE
000470*                   PARSE PARAGRAPH - VENDOR WAS OVERLAYING THE
000480*                   AMOUNT ON LOAD (TICKET GL-114).
000490*    09/28/94  DMH  ADDED WS-SKIPPED-COUNT TO THE RUN-END
000500*                   DISPLAY SO OPERATIONS CAN SEE HOW MANY
000510*                   RECORDS FAILED THE 5-FIELD EDIT.
000520*    02/11/96  DMH  RAISED THE LEDGER TABLE FROM 1500 TO 5000
000530*                   ENTRIES - VOLUME GROWTH (TICKET GL-247).
000540*    03/17/97  WLT  ADDED THE GRAND-TOTAL LINE AT THE END OF
000550*                   THE LISTING (TICKET GL-268).
000560*    11/02/98  WLT  Y2K DATE-FORMAT REVIEW - LEDGER DATE FIELD
000570*                   ALREADY CARRIES A 4-DIGIT YEAR ON DISK; NO    CR0871
000580*                   WINDOWING NEEDED HERE, REPORT HEADING DATE    CR0871
000590*                   NOW SHOWS THE CENTURY.  SEE LEDGREC.          CR0871
000600*    01/06/99  WLT  CONFIRMED CLEAN RUN OVER YEAR-END BOUNDARY    CR0871
000610*                   DATA - NO FURTHER Y2K CHANGES REQUIRED.       CR0871
000620*    08/19/02  PAF  MINOR - CORRECTED RPT-STATS-HDR SPACING       CR1140
000630*                   AFTER THE PRINTER MODEL CHANGE IN RM 214.     CR1140
000640*    03/14/03  PAF  CORRECTED ACCEPT CURRENT-DATE FROM DATE TO    CR1188
000650*                   SPECIFY THE YYYYMMDD PHRASE - PLAIN FROM      CR1188
000660*                   DATE ONLY RETURNS A 6-DIGIT YYMMDD STRING     CR1188
000670*                   AND WAS MISALIGNING EVERY FIELD IN THE        CR1188
000680*                   CC/YY/MM/DD GROUP - LEDGER DATE STAMPS AND    CR1188
000690*                   REPORT HEADINGS WERE SHOWING BAD DATA.        CR1188
000700*****************************************************************
000710 ENVIRONMENT DIVISION.
000720 CONFIGURATION SECTION.
000730 SOURCE-COMPUTER.  IBM-370.
000740 OBJECT-COMPUTER.  IBM-370.
000750 SPECIAL-NAMES.
000760     C01 IS TOP-OF-FORM.
000770*
000780 INPUT-OUTPUT SECTION.
000790 FILE-CONTROL.
000800*
000810     SELECT LEDGER-FILE  ASSIGN TO TRANFILE
000820            ORGANIZATION IS LINE SEQUENTIAL
000830            FILE STATUS  IS WS-LEDGER-STATUS.
000840*
000850     SELECT REPORT-FILE  ASSIGN TO TRANRPT
000860            FILE STATUS  IS WS-REPORT-STATUS.
000870*
000880*****************************************************************
000890 DATA DIVISION.
000900 FILE SECTION.
000910*
000920 FD  LEDGER-FILE
000930     LABEL RECORDS ARE STANDARD.
000940 01  LEDGER-LINE.
000950     05  LEDGER-LINE-DATA           PIC X(131).
000960     05  FILLER                     PIC X(002).
000970*
000980 FD  REPORT-FILE
000990     RECORDING MODE IS F
001000     LABEL RECORDS ARE STANDARD.
001010 01  REPORT-RECORD.
001020     05  REPORT-RECORD-DATA         PIC X(131).
001030     05  FILLER                     PIC X(002).
001040*
001050*****************************************************************
001060 WORKING-STORAGE SECTION.
001070*****************************************************************
001080*
001090 77  RPT-AMOUNT-EDIT                PIC $,$$$,$$9.99.
001100*
001110 01  SYSTEM-DATE-AND-TIME.
001120     05  CURRENT-DATE.
001130         10  CURRENT-CENT           PIC 9(2).
001140         10  CURRENT-YEAR           PIC 9(2).
001150         10  CURRENT-MONTH          PIC 9(2).
001160         10  CURRENT-DAY            PIC 9(2).
001170     05  CURRENT-TIME.
001180         10  CURRENT-HOUR           PIC 9(2).
001190         10  CURRENT-MINUTE         PIC 9(2).
001200         10  CURRENT-SECOND         PIC 9(2).
001210         10  CURRENT-HNDSEC         PIC 9(2).
001220     05  FILLER                     PIC X(01) VALUE SPACE.
001230*
001240 01  WS-FIELDS.
001250     05  WS-LEDGER-STATUS           PIC X(2)  VALUE SPACES.
001260         88  WS-LEDGER-OK                     VALUE '00'.
001270         88  WS-LEDGER-AT-EOF                 VALUE '10'.
001280         88  WS-LEDGER-NOT-FOUND              VALUE '35'.
001290     05  WS-REPORT-STATUS           PIC X(2)  VALUE SPACES.
001300     05  WS-LEDGER-EOF-SW           PIC X     VALUE 'N'.
001310         88  WS-AT-LEDGER-EOF                 VALUE 'Y'.
001320     05  WS-FILE-FOUND-SW           PIC X     VALUE 'Y'.
001330         88  WS-FILE-WAS-FOUND                VALUE 'Y'.
001340     05  WS-HEADER-SKIPPED-SW       PIC X     VALUE 'N'.
001350         88  WS-HEADER-WAS-SKIPPED            VALUE 'Y'.
001360     05  FILLER                     PIC X(01) VALUE SPACE.
001370*
001380 01  WS-COUNTERS.
001390     05  WS-TRAN-COUNT              PIC S9(5) COMP-3 VALUE +0.
001400     05  WS-SKIPPED-COUNT           PIC S9(5) COMP-3 VALUE +0.
001410     05  WS-GRAND-TOTAL             PIC S9(9)V99 COMP-3 VALUE +0.
001420     05  FILLER                     PIC X(01) VALUE SPACE.
001430*
001440 01  WS-PARSE-FIELDS.
001450     05  WS-FIELD-1                 PIC X(10) VALUE SPACES.
001460     05  WS-FIELD-2                 PIC X(08) VALUE SPACES.
001470     05  WS-FIELD-3                 PIC X(30) VALUE SPACES.
001480     05  WS-FIELD-4                 PIC X(20) VALUE SPACES.
001490     05  WS-FIELD-5                 PIC X(15) VALUE SPACES.
001500     05  WS-FIELD-6                 PIC X(15) VALUE SPACES.
001510     05  WS-FIELD-TALLY             PIC S9(3) COMP  VALUE +0.
001520     05  WS-AMT-WHOLE-TXT           PIC X(09) VALUE SPACES.
001530     05  WS-AMT-WHOLE-TXT-R REDEFINES WS-AMT-WHOLE-TXT
001540                                    PIC 9(09).
001550     05  WS-AMT-FRAC-TXT            PIC X(02) VALUE SPACES.
001560     05  WS-AMT-FRAC-TXT-R REDEFINES WS-AMT-FRAC-TXT
001570                                    PIC 9(02).
001580     05  FILLER                     PIC X(01) VALUE SPACE.
001590*
001600 01  WS-LEDGER-TABLE.
001610     05  WS-LEDGER-ENTRY OCCURS 1 TO 5000 TIMES
001620                 DEPENDING ON WS-TRAN-COUNT
001630                 INDEXED BY WS-LEDGER-IX.
001640         COPY LDGREC.
001650*
001660*        *******************
001670*            report lines
001680*        *******************
001690 01  RPT-HEADER1.
001700     05  FILLER                     PIC X(30)
001710                VALUE 'TRANSACTION LISTING       DATE:'.
001720     05  FILLER                     PIC X(01) VALUE SPACE.
001730     05  RPT-CC                     PIC 99.
001740     05  RPT-YY                     PIC 99.
001750     05  FILLER                     PIC X(01) VALUE '/'.
001760     05  RPT-MM                     PIC 99.
001770     05  FILLER                     PIC X(01) VALUE '/'.
001780     05  RPT-DD                     PIC 99.
001790     05  FILLER                     PIC X(09) VALUE SPACES.
001800     05  FILLER                     PIC X(06) VALUE 'TIME: '.
001810     05  RPT-HH                     PIC 99.
001820     05  FILLER                     PIC X(01) VALUE ':'.
001830     05  RPT-MIN                    PIC 99.
001840     05  FILLER                     PIC X(01) VALUE ':'.
001850     05  RPT-SS                     PIC 99.
001860     05  FILLER                     PIC X(63) VALUE SPACES.
001870 01  RPT-COLUMN-HDR1.
001880     05  FILLER PIC X(20) VALUE 'VENDOR'.
001890     05  FILLER PIC X(01) VALUE SPACE.
001900     05  FILLER PIC X(30) VALUE 'DESCRIPTION'.
001910     05  FILLER PIC X(01) VALUE SPACE.
001920     05  FILLER PIC X(12) VALUE 'AMOUNT'.
001930     05  FILLER PIC X(01) VALUE SPACE.
001940     05  FILLER PIC X(15) VALUE 'DATE'.
001950     05  FILLER PIC X(53) VALUE SPACES.
001960 01  RPT-NOT-FOUND-MSG.
001970     05  FILLER PIC X(20) VALUE '*** WARNING ***     '.
001980     05  FILLER PIC X(30) VALUE 'FILE NOT FOUND - '.
001990     05  FILLER PIC X(45)
002000                VALUE 'LISTING RUNS WITH ZERO DETAIL LINES.'.
002010     05  FILLER PIC X(38) VALUE SPACES.
002020 01  RPT-DETAIL-LINE.
002030     05  RPT-VENDOR                 PIC X(20) VALUE SPACES.
002040     05  FILLER                     PIC X(01) VALUE SPACE.
002050     05  RPT-DESC                   PIC X(30) VALUE SPACES.
002060     05  FILLER                     PIC X(01) VALUE SPACE.
002070     05  RPT-AMOUNT                 PIC X(12) VALUE SPACES.
002080     05  FILLER                     PIC X(01) VALUE SPACE.
002090     05  RPT-DATE                   PIC X(15) VALUE SPACES.
002100     05  FILLER                     PIC X(53) VALUE SPACES.
002110 01  RPT-STATS-HDR1.
002120     05  FILLER PIC X(26) VALUE 'RUN TOTALS:'.
002130     05  FILLER PIC X(107) VALUE SPACES.
002140 01  RPT-STATS-DETAIL1.
002150     05  FILLER               PIC X(26) VALUE 'TRANSACTIONS LISTED . . '.
002160     05  RPT-NUM-LISTED       PIC ZZZ,ZZ9.
002170     05  FILLER               PIC X(94) VALUE SPACES.
002180 01  RPT-STATS-DETAIL2.
002190     05  FILLER               PIC X(26) VALUE 'RECORDS SKIPPED  . . . . '.
002200     05  RPT-NUM-SKIPPED      PIC ZZZ,ZZ9.
002210     05  FILLER               PIC X(94) VALUE SPACES.
002220 01  RPT-STATS-DETAIL3.
002230     05  FILLER               PIC X(26) VALUE 'GRAND TOTAL AMOUNT  . . .'.
002240     05  RPT-GRAND-TOTAL      PIC $$,$$$,$$9.99.
002250     05  FILLER               PIC X(88) VALUE SPACES.
002260*
002270*****************************************************************
002280 PROCEDURE DIVISION.
002290*****************************************************************
002300*
002310 000-MAIN.
002320     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.
002330     ACCEPT CURRENT-TIME FROM TIME.
002340     DISPLAY 'LDGLIST STARTED DATE = ' CURRENT-MONTH '/'
002350            CURRENT-DAY '/' CURRENT-CENT CURRENT-YEAR.
002360*
002370     PERFORM 700-OPEN-FILES THRU 700-EXIT.
002380     PERFORM 750-INIT-REPORT THRU 750-EXIT.
002390*
002400     IF WS-FILE-WAS-FOUND
002410         PERFORM 150-SKIP-HEADER-LINE THRU 150-EXIT
002420         PERFORM 200-LOAD-LEDGER-FILE THRU 200-EXIT
002430                 UNTIL WS-AT-LEDGER-EOF
002440     ELSE
002450         WRITE REPORT-RECORD FROM RPT-NOT-FOUND-MSG
002460               AFTER 2.
002470*
002480     PERFORM 400-PRINT-TRANSACTIONS THRU 400-EXIT.
002490     PERFORM 800-PRINT-RUN-TOTALS THRU 800-EXIT.
002500     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
002510*
002520     DISPLAY 'LDGLIST ENDED - RECORDS LISTED: ' WS-TRAN-COUNT
002530             ' SKIPPED: ' WS-SKIPPED-COUNT.
002540     GOBACK.
002550*
002560*---------------------------------------------------------------
002570*    150-SKIP-HEADER-LINE - THE FIRST LINE OF THE LEDGER FILE
002580*    IS ALWAYS A HEADER LINE AND IS DISCARDED.
002590*---------------------------------------------------------------
002600 150-SKIP-HEADER-LINE.
002610     READ LEDGER-FILE
002620         AT END
002630             SET WS-AT-LEDGER-EOF TO TRUE.
002640     SET WS-HEADER-WAS-SKIPPED TO TRUE.
002650 150-EXIT.
002660     EXIT.
002670*
002680*---------------------------------------------------------------
002690*    200-LOAD-LEDGER-FILE - READS ONE LEDGER LINE, PARSES IT,
002700*    AND ADDS A TABLE ENTRY WHEN THE LINE IS VALID.
002710*---------------------------------------------------------------
002720 200-LOAD-LEDGER-FILE.
002730     READ LEDGER-FILE
002740         AT END
002750             SET WS-AT-LEDGER-EOF TO TRUE
002760         NOT AT END
002770             PERFORM 250-PARSE-LEDGER-RECORD THRU 250-EXIT
002780             IF WS-FIELD-TALLY = 5
002790                 PERFORM 300-BUILD-TABLE-ENTRY THRU 300-EXIT
002800             ELSE
002810                 ADD 1 TO WS-SKIPPED-COUNT
002820     END-READ.
002830 200-EXIT.
002840     EXIT.
002850*
002860*---------------------------------------------------------------
002870*    250-PARSE-LEDGER-RECORD - SPLITS THE PIPE-DELIMITED LINE.
002880*    A LINE THAT DOES NOT UNSTRING INTO EXACTLY 5 FIELDS FAILS
002890*    THE EDIT (TICKET GL-114 REVEALED THIS MUST BE EXACT, NOT
002900*    'AT LEAST 5').
002910*---------------------------------------------------------------
002920 250-PARSE-LEDGER-RECORD.
002930     MOVE SPACES TO WS-FIELD-1 WS-FIELD-2 WS-FIELD-3
002940                     WS-FIELD-4 WS-FIELD-5 WS-FIELD-6.
002950     MOVE ZERO  TO WS-FIELD-TALLY.
002960     UNSTRING LEDGER-LINE DELIMITED BY '|'
002970         INTO WS-FIELD-1, WS-FIELD-2, WS-FIELD-3,
002980              WS-FIELD-4, WS-FIELD-5, WS-FIELD-6
002990         TALLYING IN WS-FIELD-TALLY.
003000 250-EXIT.
003010     EXIT.
003020*
003030*---------------------------------------------------------------
003040*    300-BUILD-TABLE-ENTRY - FIELD 4 IS THE VENDOR AND FIELD 5
003050*    IS THE AMOUNT (TICKET GL-114 - SEE CHANGE LOG).
003060*---------------------------------------------------------------
003070 300-BUILD-TABLE-ENTRY.
003080     ADD 1 TO WS-TRAN-COUNT.
003090     MOVE WS-FIELD-1 TO LDG-TRAN-DATE-R (WS-TRAN-COUNT).
003100     MOVE WS-FIELD-2 TO LDG-TRAN-TIME-R (WS-TRAN-COUNT).
003110     MOVE WS-FIELD-3 TO LDG-TRAN-DESC   (WS-TRAN-COUNT).
003120     MOVE WS-FIELD-4 TO LDG-TRAN-VENDOR (WS-TRAN-COUNT).
003130*
003140     UNSTRING WS-FIELD-5 DELIMITED BY '.'
003150         INTO WS-AMT-WHOLE-TXT, WS-AMT-FRAC-TXT.
003160     IF WS-AMT-WHOLE-TXT-R NOT NUMERIC
003170         MOVE ZERO TO WS-AMT-WHOLE-TXT-R.
003180     IF WS-AMT-FRAC-TXT-R NOT NUMERIC
003190         MOVE ZERO TO WS-AMT-FRAC-TXT-R.
003200     COMPUTE LDG-TRAN-AMOUNT (WS-TRAN-COUNT) =
003210             WS-AMT-WHOLE-TXT-R + (WS-AMT-FRAC-TXT-R / 100).
003220     ADD LDG-TRAN-AMOUNT (WS-TRAN-COUNT) TO WS-GRAND-TOTAL.
003230     SET LDG-TRAN-VALID (WS-TRAN-COUNT) TO TRUE.
003240 300-EXIT.
003250     EXIT.
003260*
003270*---------------------------------------------------------------
003280*    400-PRINT-TRANSACTIONS - ONE DETAIL LINE PER TABLE ENTRY,
003290*    IN FILE ORDER.
003300*---------------------------------------------------------------
003310 400-PRINT-TRANSACTIONS.
003320     WRITE REPORT-RECORD FROM RPT-COLUMN-HDR1 AFTER 2.
003330     IF WS-TRAN-COUNT > 0
003340         PERFORM 450-FORMAT-AND-PRINT THRU 450-EXIT
003350                 VARYING WS-LEDGER-IX FROM 1 BY 1
003360                 UNTIL WS-LEDGER-IX > WS-TRAN-COUNT.
003370 400-EXIT.
003380     EXIT.
003390*
003400 450-FORMAT-AND-PRINT.
003410     MOVE LDG-TRAN-VENDOR (WS-LEDGER-IX) TO RPT-VENDOR.
003420     MOVE LDG-TRAN-DESC   (WS-LEDGER-IX) TO RPT-DESC.
003430     MOVE LDG-TRAN-AMOUNT (WS-LEDGER-IX) TO RPT-AMOUNT-EDIT.
003440     MOVE RPT-AMOUNT-EDIT TO RPT-AMOUNT.
003450     MOVE LDG-TRAN-DATE-R (WS-LEDGER-IX) TO RPT-DATE.
003460     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.
003470 450-EXIT.
003480     EXIT.
003490*
003500*---------------------------------------------------------------
003510*    700-OPEN-FILES
003520*---------------------------------------------------------------
003530 700-OPEN-FILES.
003540     OPEN INPUT  LEDGER-FILE.
003550     IF WS-LEDGER-NOT-FOUND
003560         DISPLAY 'FILE NOT FOUND - TRANFILE'
003570         MOVE 'N' TO WS-FILE-FOUND-SW
003580         SET WS-AT-LEDGER-EOF TO TRUE
003590     ELSE
003600         IF NOT WS-LEDGER-OK
003610             DISPLAY 'ERROR OPENING TRANFILE. RC:' WS-LEDGER-STATUS
003620             DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
003630             MOVE 16 TO RETURN-CODE
003640             MOVE 'N' TO WS-FILE-FOUND-SW
003650             SET WS-AT-LEDGER-EOF TO TRUE
003660         END-IF
003670     END-IF.
003680     OPEN OUTPUT REPORT-FILE.
003690     IF WS-REPORT-STATUS NOT = '00'
003700         DISPLAY 'ERROR OPENING TRANRPT. RC:' WS-REPORT-STATUS
003710         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
003720         MOVE 16 TO RETURN-CODE
003730         SET WS-AT-LEDGER-EOF TO TRUE
003740     END-IF.
003750 700-EXIT.
003760     EXIT.
003770*
003780 750-INIT-REPORT.
003790     MOVE CURRENT-CENT   TO RPT-CC.
003800     MOVE CURRENT-YEAR   TO RPT-YY.
003810     MOVE CURRENT-MONTH  TO RPT-MM.
003820     MOVE CURRENT-DAY    TO RPT-DD.
003830     MOVE CURRENT-HOUR   TO RPT-HH.
003840     MOVE CURRENT-MINUTE TO RPT-MIN.
003850     MOVE CURRENT-SECOND TO RPT-SS.
003860     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
003870 750-EXIT.
003880     EXIT.
003890*
003900*---------------------------------------------------------------
003910*    800-PRINT-RUN-TOTALS
003920*---------------------------------------------------------------
003930 800-PRINT-RUN-TOTALS.
003940     MOVE WS-TRAN-COUNT    TO RPT-NUM-LISTED.
003950     MOVE WS-SKIPPED-COUNT TO RPT-NUM-SKIPPED.
003960     MOVE WS-GRAND-TOTAL   TO RPT-GRAND-TOTAL.
003970     WRITE REPORT-RECORD FROM RPT-STATS-HDR1    AFTER 2.
003980     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL1 AFTER 1.
003990     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL2 AFTER 1.
004000     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL3 AFTER 1.
004010 800-EXIT.
004020     EXIT.
004030*
004040 900-CLOSE-FILES.
004050     IF WS-FILE-WAS-FOUND
004060         CLOSE LEDGER-FILE.
004070     CLOSE REPORT-FILE.
004080 900-EXIT.
004090     EXIT.
